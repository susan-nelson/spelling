?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC

* Rechtschreibpruefung
?SEARCH  =SPLCHK0

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.       SPLDRV0O.
000400 AUTHOR.           R HELLWIG.
000500 INSTALLATION.     WSOFT RECHENZENTRUM KARLSRUHE.
000600 DATE-WRITTEN.     1988-11-07.
000700 DATE-COMPILED.
000800 SECURITY.         NUR FUER INTERNE VERWENDUNG WSOFT.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2004-03-09
001200* Letzte Version   :: A.06.00
001300* Kurzbeschreibung :: Testdriver fuer Modul SPLCHK0M - liest
001400*                     Woerterbuch und Anfragedatei, ruft je
001500*                     Anfragewort SPLCHK0M und schreibt Ergebnis-
001600*                     datei
001700* Auftrag          :: SSFNEW-9
001800*
001900* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers.   | Datum      | von  | Kommentar                        *
002300*---------|------------|------|----------------------------------*
002400* A.00.00 | 1988-11-07 | rh   | Neuerstellung                     SPL-0001
002500* A.01.00 | 1990-02-14 | rh   | Auswertung Gross-/Klein-          SPL-0104
002600*         |            |      | schreibung ergaenzt               SPL-0104
002700* A.02.00 | 1991-06-30 | kbm  | Zaehler fuer Vorschlaege in       SPL-0161
002800*         |            |      | Abschlussmeldung ergaenzt         SPL-0161
002900* A.03.01 | 1994-01-11 | hjs  | GETSTARTUPTEXT liefert jetzt      SPL-0244
003000*         |            |      | drei Dateinamen (Woerterb.,       SPL-0244
003100*         |            |      | Anfrage, Ergebnis)                SPL-0244
003200* A.04.00 | 1996-04-23 | hjs  | Fehlerbehandlung COBOLASSIGN      SPL-0301
003300*         |            |      | fuer alle drei Dateien            SPL-0301
003400* A.04.01 | 1998-11-30 | kl   | Jahr-2000-Pruefung: keine         SPL-0356
003500*         |            |      | Datumsfelder betroffen            SPL-0356
003600* A.05.00 | 1999-05-06 | kl   | Abschlusszeile um Anzahl          SPL-0378
003700*         |            |      | "nicht gefunden" ergaenzt         SPL-0378
003800* A.06.00 | 2004-03-09 | rgh  | Dateizuordnung ueber              SPL-0412
003900*         |            |      | COBOLASSIGN dynamisiert           SPL-0412
004000* A.06.01 | 2005-02-18 | rgh  | Leer- und Kommentarzeilen         SPL-0430
004100*         |            |      | (fuehrendes "*") in der           SPL-0430
004200*         |            |      | Anfragedatei werden jetzt         SPL-0430
004300*         |            |      | uebersprungen                     SPL-0430
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800* Batch-Selbsttest der Rechtschreibpruefung: liest die Woerter-
004900* buchdatei einmalig ueber SPLCHK0M (LINK-CMD "LD"), liest dann
005000* die Anfragedatei satzweise und ruft SPLCHK0M je Anfragewort
005100* (LINK-CMD "CK"). Je Anfrage wird ein Satz auf die Ergebnisdatei
005200* geschrieben; am Ende erscheint eine Abschlusszeile mit den
005300* Summen richtig / falsche Schreibweise / mit Vorschlag /
005400* nicht gefunden.
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM     IS "0123456789"
006400                          "abcdefghijklmnopqrstuvwxyz"
006500                          "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006600                          " .,;-_!$%&/=*+".
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT REQUEST-FILE  ASSIGN TO #DYNAMIC
007100                           FILE STATUS IS FILE-STATUS.
007200     SELECT RESULT-FILE   ASSIGN TO #DYNAMIC
007300                           FILE STATUS IS RES-FILE-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700*--------------------------------------------------------------------*
007800* Anfragedatei - ein Wort pro Satz (INPUT-WORD-REQUEST)
007900*--------------------------------------------------------------------*
008000 FD  REQUEST-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 01  REQUEST-FILE-RECORD.
008300     05  RQ-WORD              PIC X(30).
008400     05  RQ-WORD-CHARS REDEFINES RQ-WORD.
008500         10  RQ-WORD-CHAR     OCCURS 30 TIMES
008600                               PIC X.
008700     05  FILLER               PIC X(02).
008800
008900*--------------------------------------------------------------------*
009000* Ergebnisdatei - ein Ergebnissatz pro Anfrage (SPELLING-RESULT)
009100*--------------------------------------------------------------------*
009200 FD  RESULT-FILE
009300     LABEL RECORDS ARE STANDARD.
009400 01  RESULT-FILE-RECORD.
009500     05  RS-INPUT-WORD         PIC X(30).
009600     05  FILLER                PIC X(01).
009700     05  RS-CORRECT            PIC X(01).
009800     05  FILLER                PIC X(01).
009900     05  RS-FOUND-WORD         PIC X(30).
010000     05  FILLER                PIC X(01).
010100     05  RS-NOT-FOUND          PIC X(01).
010200     05  FILLER                PIC X(01).
010300     05  RS-SUGG-ANZ           PIC 9(03).
010400     05  FILLER                PIC X(01).
010500     05  RS-SUGGESTIONS        PIC X(200).
010600     05  FILLER                PIC X(23).
010700
010800 WORKING-STORAGE SECTION.
010900*--------------------------------------------------------------------*
011000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011100*--------------------------------------------------------------------*
011200 01          COMP-FELDER.
011300     05      C4-I1               PIC S9(04) COMP.
011400     05      C4-I2               PIC S9(04) COMP.
011500     05      C4-PTR              PIC S9(04) COMP.
011600
011700     05      C9-REQ-COUNT        PIC S9(09) COMP VALUE ZERO.
011800     05      C9-OK-COUNT         PIC S9(09) COMP VALUE ZERO.
011900     05      C9-WRONGCASE-COUNT  PIC S9(09) COMP VALUE ZERO.
012000     05      C9-SUGGEST-COUNT    PIC S9(09) COMP VALUE ZERO.
012100     05      C9-NOTFOUND-COUNT   PIC S9(09) COMP VALUE ZERO.
012200     05      FILLER              PIC X(02).
012300
012400*--------------------------------------------------------------------*
012500* Display-Felder: Praefix D
012600*--------------------------------------------------------------------*
012700 01          DISPLAY-FELDER.
012800     05      D-NUM4               PIC -9(04).
012900     05      D-NUM9               PIC  9(09).
013000     05      FILLER               PIC X(02).
013100
013200*--------------------------------------------------------------------*
013300* Felder mit konstantem Inhalt: Praefix K
013400*--------------------------------------------------------------------*
013500 01          KONSTANTE-FELDER.
013600     05      K-MODUL              PIC X(08) VALUE "SPLDRV0O".
013700     05      FILLER               PIC X(02).
013800
013900*----------------------------------------------------------------*
014000* Conditional-Felder
014100*----------------------------------------------------------------*
014200 01          SCHALTER.
014300     05      FILE-STATUS          PIC X(02).
014400          88 FILE-OK                          VALUE "00".
014500          88 FILE-NOK                         VALUE "01" THRU "99".
014600     05      REC-STAT REDEFINES  FILE-STATUS.
014700        10   FILE-STATUS1         PIC X.
014800          88 FILE-EOF                         VALUE "1".
014900          88 FILE-INVALID                     VALUE "2".
015000          88 FILE-PERMERR                     VALUE "3".
015100          88 FILE-LOGICERR                    VALUE "4".
015200          88 FILE-NONAME                      VALUE "5" THRU "8".
015300          88 FILE-IMPLERR                     VALUE "9".
015400        10                        PIC X.
015500
015600     05      RES-FILE-STATUS      PIC X(02).
015700          88 RES-FILE-OK                      VALUE "00".
015800          88 RES-FILE-NOK                     VALUE "01" THRU "99".
015900
016000     05      PRG-STATUS           PIC 9       VALUE ZERO.
016100          88 PRG-OK                           VALUE ZERO.
016200          88 PRG-ABBRUCH                      VALUE 2.
016300
016400     05      MSG-STATUS           PIC 9       VALUE ZERO.
016500          88 MSG-OK                           VALUE ZERO.
016600          88 MSG-EOF                          VALUE 1.
016700
016800     05      FILLER               PIC X(02).
016900
017000*--------------------------------------------------------------------*
017100* weitere Arbeitsfelder: Praefix W
017200*--------------------------------------------------------------------*
017300 01          WORK-FELDER.
017400     05      W-DUMMY              PIC X(02).
017500     05      FILLER               PIC X(02).
017600 01          ZEILE                PIC X(80) VALUE SPACES.
017700
017800*--------------------------------------------------------------------*
017900* Anhaengen der einzelnen Vorschlaege an RS-SUGGESTIONS
018000*--------------------------------------------------------------------*
018100 01          W-SUGG-ZEILE         PIC X(200).
018200 01          W-SUGG-CHARS REDEFINES W-SUGG-ZEILE.
018300             05  W-SUGG-CHAR      OCCURS 200 TIMES
018400                                   PIC X.
018500
018600*--------------------------------------------------------------------*
018700* Parameter fuer Untermodulaufrufe - COPY-Module
018800*--------------------------------------------------------------------*
018900**          ---> fuer COBOL-Utility GET-/PUT-STARTUPTEXT
019000 01          STUP-PARAMETER.
019100     05      STUP-RESULT          PIC S9(04) COMP VALUE ZERO.
019200     05      STUP-PORTION         PIC  X(30) VALUE "STRING".
019300     05      STUP-TEXT            PIC X(128).
019400     05      FILLER               PIC X(02).
019500
019600 01          STUP-CONTENT-DECOMPOSE.
019700     05      STUP-DICT-FILE       PIC X(36) VALUE SPACES.
019800     05      STUP-REQ-FILE        PIC X(36) VALUE SPACES.
019900     05      STUP-RES-FILE        PIC X(36) VALUE SPACES.
020000     05      FILLER               PIC X(02).
020100
020200*--------------------------------------------------------------------*
020300* Parameter fuer COBOLLIB: ASSIGN
020400*--------------------------------------------------------------------*
020500 01          ASS-FNAME            PIC X(36).
020600 01          ASS-FSTATUS          PIC S9(04) COMP.
020700
020800*-->    Uebergabe an Modul SPLCHK0M - identisch zur LINKAGE
020900*-->    SECTION in SPLCHK0M (siehe dort)
021000 01     LINK-REC.
021100    05  LINK-HDR.
021200     10 LINK-CMD                  PIC X(02).
021300          88 LINK-CMD-LOAD                    VALUE "LD".
021400          88 LINK-CMD-CHECK                   VALUE "CK".
021500     10 LINK-RC                   PIC S9(04) COMP.
021600    05  LINK-DATA.
021700     10 LINK-DICT-FILE            PIC X(36).
021800     10 LINK-DICT-FILE-LEN        PIC S9(04) COMP.
021900     10 LINK-REQ-WORT             PIC X(30).
022000     10 LINK-REQ-WORT-LEN         PIC  9(02).
022100     10 LINK-RES-CORRECT          PIC X(01).
022200     10 LINK-RES-FOUND-WORT       PIC X(30).
022300     10 LINK-RES-VORSCHL-ANZ      PIC  9(03).
022400     10 LINK-RES-VORSCHLAEGE      OCCURS 50 TIMES
022500                                  PIC X(30).
022600     10 LINK-RES-NOT-FOUND        PIC X(01).
022700     10 FILLER                    PIC X(02).
022800
022900 PROCEDURE DIVISION.
023000******************************************************************
023100* Steuerungs-Section
023200******************************************************************
023300 A100-STEUERUNG SECTION.
023400 A100-00.
023500     IF  SHOW-VERSION
023600         DISPLAY K-MODUL " Testdriver Rechtschreibpruefung"
023700         STOP RUN
023800     END-IF
023900
024000     PERFORM B000-VORLAUF
024100     IF  PRG-ABBRUCH
024200         CONTINUE
024300     ELSE
024400         PERFORM B100-VERARBEITUNG THRU B100-99
024500     END-IF
024600
024700     PERFORM B090-ENDE
024800     STOP RUN
024900     .
025000 A100-99.
025100     EXIT.
025200
025300******************************************************************
025400* Vorlauf: Dateinamen holen, Dateien oeffnen, Woerterbuch laden
025500******************************************************************
025600 B000-VORLAUF SECTION.
025700 B000-00.
025800     PERFORM C000-INIT
025900     PERFORM P100-GETSTARTUPTEXT
026000     IF PRG-ABBRUCH
026100        EXIT SECTION
026200     END-IF
026300
026400     PERFORM F100-OPEN-REQFILE
026500     IF PRG-ABBRUCH
026600        EXIT SECTION
026700     END-IF
026800
026900     PERFORM F110-OPEN-RESFILE
027000     IF PRG-ABBRUCH
027100        EXIT SECTION
027200     END-IF
027300
027400**   ---> Woerterbuch ueber SPLCHK0M laden (LINK-CMD "LD")
027500     SET LINK-CMD-LOAD    TO TRUE
027600     MOVE ZERO            TO LINK-RC
027700     MOVE STUP-DICT-FILE  TO LINK-DICT-FILE
027800     ENTER TAL "String^Laenge" USING  LINK-DICT-FILE, 36
027900                               GIVING LINK-DICT-FILE-LEN
028000     CALL "SPLCHK0M" USING LINK-REC
028100     IF LINK-RC NOT = ZERO
028200        MOVE LINK-RC TO D-NUM4
028300        DISPLAY "Fehler beim Laden des Woerterbuchs, RC: " D-NUM4
028400        SET PRG-ABBRUCH TO TRUE
028500     END-IF
028600     .
028700 B000-99.
028800     EXIT.
028900
029000******************************************************************
029100* Verarbeitung: je Anfragewort aus der Anfragedatei wird SPLCHK0M
029200* einmal mit LINK-CMD = "CK" gerufen und ein Ergebnissatz
029300* geschrieben
029400******************************************************************
029500 B100-VERARBEITUNG SECTION.
029600 B100-00.
029700     READ REQUEST-FILE AT END SET MSG-EOF TO TRUE END-READ
029800     GO TO B100-TEST.
029900 B100-LOOP.
030000*    Leerzeilen und mit "*" beginnende Kommentarzeilen der Anfrage-
030100*    datei zaehlen nicht als Anfrage (SPL-0430)
030200     IF RQ-WORD = SPACES OR RQ-WORD-CHAR(1) = "*"
030300        GO TO B100-WEITERLESEN
030400     END-IF
030500
030600     ADD 1 TO C9-REQ-COUNT
030700     PERFORM C100-CHECK-ONE-WORD THRU C100-99
030800 B100-WEITERLESEN.
030900     READ REQUEST-FILE AT END SET MSG-EOF TO TRUE END-READ.
031000 B100-TEST.
031100     IF MSG-EOF
031200        GO TO B100-99
031300     END-IF
031400     GO TO B100-LOOP.
031500 B100-99.
031600     EXIT.
031700
031800******************************************************************
031900* Ein Anfragewort pruefen (CALL SPLCHK0M) und Ergebnis schreiben
032000******************************************************************
032100 C100-CHECK-ONE-WORD SECTION.
032200 C100-00.
032300     SET LINK-CMD-CHECK TO TRUE
032400     MOVE ZERO           TO LINK-RC
032500     MOVE RQ-WORD         TO LINK-REQ-WORT
032600
032700     CALL "SPLCHK0M" USING LINK-REC
032800
032900     EVALUATE LINK-RC
033000         WHEN ZERO
033100              CONTINUE
033200         WHEN 9999
033300              DISPLAY "Programmabbruch aus SPLCHK0M"
033400              SET PRG-ABBRUCH TO TRUE
033500         WHEN OTHER
033600              MOVE LINK-RC TO D-NUM4
033700              DISPLAY "unbekannter RC: " D-NUM4 " aus SPLCHK0M"
033800     END-EVALUATE
033900
034000     IF LINK-RES-CORRECT = "Y"
034100        ADD 1 TO C9-OK-COUNT
034200     ELSE
034300        IF LINK-RES-NOT-FOUND = "Y"
034400           ADD 1 TO C9-NOTFOUND-COUNT
034500        ELSE
034600           IF LINK-RES-FOUND-WORT NOT = SPACES
034700              ADD 1 TO C9-WRONGCASE-COUNT
034800           ELSE
034900              ADD 1 TO C9-SUGGEST-COUNT
035000           END-IF
035100        END-IF
035200     END-IF
035300
035400     PERFORM C110-BUILD-RESULT-REC THRU C110-99
035500     WRITE RESULT-FILE-RECORD
035600     .
035700 C100-99.
035800     EXIT.
035900
036000******************************************************************
036100* Ergebnissatz fuer die Ergebnisdatei aufbauen (SPELLING-RESULT)
036200******************************************************************
036300 C110-BUILD-RESULT-REC SECTION.
036400 C110-00.
036500     MOVE SPACES         TO RESULT-FILE-RECORD
036600     MOVE RQ-WORD         TO RS-INPUT-WORD
036700     MOVE LINK-RES-CORRECT       TO RS-CORRECT
036800     MOVE LINK-RES-FOUND-WORT    TO RS-FOUND-WORD
036900     MOVE LINK-RES-NOT-FOUND     TO RS-NOT-FOUND
037000     MOVE LINK-RES-VORSCHL-ANZ   TO RS-SUGG-ANZ
037100
037200     MOVE SPACES TO W-SUGG-ZEILE
037300     IF LINK-RES-VORSCHL-ANZ > ZERO
037400        PERFORM C120-APPEND-SUGGESTIONS THRU C120-99
037500     END-IF
037600     MOVE W-SUGG-ZEILE TO RS-SUGGESTIONS
037700     .
037800 C110-99.
037900     EXIT.
038000
038100******************************************************************
038200* Vorschlagsworte durch Komma getrennt in W-SUGG-ZEILE aneinander-
038300* reihen (nur zur Anzeige in der Ergebnisdatei)
038400******************************************************************
038500 C120-APPEND-SUGGESTIONS SECTION.
038600 C120-00.
038700     MOVE 1 TO C4-PTR
038800     MOVE 1 TO C4-I1
038900     GO TO C120-TEST.
039000 C120-LOOP.
039100     IF C4-I1 > 1
039200        IF C4-PTR < 200
039300           MOVE "," TO W-SUGG-CHAR(C4-PTR)
039400           ADD 1 TO C4-PTR
039500        END-IF
039600     END-IF
039700     MOVE 1 TO C4-I2
039800     GO TO C120-CHAR-TEST.
039900 C120-CHAR-LOOP.
040000     IF C4-PTR <= 200
040100        MOVE LINK-RES-VORSCHLAEGE(C4-I1)(C4-I2:1)
040200             TO W-SUGG-CHAR(C4-PTR)
040300        ADD 1 TO C4-PTR
040400     END-IF
040500     ADD 1 TO C4-I2.
040600 C120-CHAR-TEST.
040700     IF C4-I2 > 30
040800        GO TO C120-NEXT
040900     END-IF
041000     IF LINK-RES-VORSCHLAEGE(C4-I1)(C4-I2:1) = SPACE
041100        GO TO C120-NEXT
041200     END-IF
041300     GO TO C120-CHAR-LOOP.
041400 C120-NEXT.
041500     ADD 1 TO C4-I1.
041600 C120-TEST.
041700     IF C4-I1 > LINK-RES-VORSCHL-ANZ
041800        GO TO C120-99
041900     END-IF
042000     GO TO C120-LOOP.
042100 C120-99.
042200     EXIT.
042300
042400******************************************************************
042500* Ende: Dateien schliessen, Abschlusszeile mit Summen anzeigen
042600******************************************************************
042700 B090-ENDE SECTION.
042800 B090-00.
042900     IF PRG-ABBRUCH
043000        DISPLAY ">>> ABBRUCH !!! <<<"
043100        DISPLAY "<EOF>"
043200     ELSE
043300        CLOSE REQUEST-FILE
043400        CLOSE RESULT-FILE
043500
043600        MOVE C9-REQ-COUNT TO D-NUM9
043700        STRING ">>> Rechtschreibpruefung beendet - "
043800                                          DELIMITED BY SIZE,
043900               "Anfragen: "               DELIMITED BY SIZE,
044000               D-NUM9                     DELIMITED BY SIZE
044100          INTO ZEILE
044200        DISPLAY ZEILE
044300
044400        MOVE SPACES TO ZEILE
044500        MOVE C9-OK-COUNT TO D-NUM9
044600        STRING "    richtig: " DELIMITED BY SIZE,
044700               D-NUM9           DELIMITED BY SIZE
044800          INTO ZEILE
044900        DISPLAY ZEILE
045000
045100        MOVE SPACES TO ZEILE
045200        MOVE C9-WRONGCASE-COUNT TO D-NUM9
045300        STRING "    falsche Schreibweise: " DELIMITED BY SIZE,
045400               D-NUM9                       DELIMITED BY SIZE
045500          INTO ZEILE
045600        DISPLAY ZEILE
045700
045800        MOVE SPACES TO ZEILE
045900        MOVE C9-SUGGEST-COUNT TO D-NUM9
046000        STRING "    mit Vorschlag: " DELIMITED BY SIZE,
046100               D-NUM9                DELIMITED BY SIZE
046200          INTO ZEILE
046300        DISPLAY ZEILE
046400
046500        MOVE SPACES TO ZEILE
046600        MOVE C9-NOTFOUND-COUNT TO D-NUM9
046700        STRING "    nicht gefunden: " DELIMITED BY SIZE,
046800               D-NUM9                 DELIMITED BY SIZE
046900          INTO ZEILE
047000        DISPLAY ZEILE
047100        DISPLAY "<EOF>"
047200     END-IF
047300     .
047400 B090-99.
047500     EXIT.
047600
047700******************************************************************
047800* Initialisierung von Feldern
047900******************************************************************
048000 C000-INIT SECTION.
048100 C000-00.
048200     INITIALIZE SCHALTER
048300     MOVE ZERO TO C9-REQ-COUNT
048400                  C9-OK-COUNT
048500                  C9-WRONGCASE-COUNT
048600                  C9-SUGGEST-COUNT
048700                  C9-NOTFOUND-COUNT
048800     .
048900 C000-99.
049000     EXIT.
049100
049200******************************************************************
049300* Aufruf COBOL-Utility: GETSTARTUPTEXT - liefert die drei Datei-
049400* namen (Woerterbuch/Anfrage/Ergebnis), durch Blank getrennt
049500******************************************************************
049600 P100-GETSTARTUPTEXT SECTION.
049700 P100-00.
049800     MOVE SPACE TO STUP-TEXT
049900     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
050000                                     STUP-TEXT
050100                             GIVING  STUP-RESULT
050200     EVALUATE STUP-RESULT
050300         WHEN -9999 THRU -1
050400              MOVE STUP-RESULT TO D-NUM4
050500              DISPLAY "Lesen STARTUP fehlgeschlagen: " D-NUM4
050600              DISPLAY ">>> Verarbeitung nicht moeglich <<<"
050700              SET PRG-ABBRUCH TO TRUE
050800
050900         WHEN ZERO
051000              DISPLAY "Kein STARTUP-Text vorhanden"
051100              DISPLAY ">>> Verarbeitung nicht moeglich <<<"
051200              SET PRG-ABBRUCH TO TRUE
051300
051400         WHEN OTHER
051500              UNSTRING STUP-TEXT DELIMITED BY " "
051600                  INTO STUP-DICT-FILE,
051700                       STUP-REQ-FILE,
051800                       STUP-RES-FILE
051900     END-EVALUATE
052000     .
052100 P100-99.
052200     EXIT.
052300
052400******************************************************************
052500* Oeffnen Anfragedatei (Lesen)
052600******************************************************************
052700 F100-OPEN-REQFILE SECTION.
052800 F100-00.
052900     MOVE  STUP-REQ-FILE    TO ASS-FNAME
053000     MOVE  ZERO             TO ASS-FSTATUS
053100
053200     ENTER "COBOLASSIGN" USING  REQUEST-FILE
053300                                ASS-FNAME
053400                         GIVING ASS-FSTATUS
053500
053600     IF  ASS-FSTATUS NOT = ZERO
053700         DISPLAY "Fehler bei COBOLASSIGN (Anfragedatei): "
053800                 ASS-FNAME " " ASS-FSTATUS
053900         SET PRG-ABBRUCH TO TRUE
054000     ELSE
054100         OPEN INPUT  REQUEST-FILE
054200         IF FILE-NOK
054300            DISPLAY "Fehler beim Oeffnen Anfragedatei: "
054400                    FILE-STATUS
054500            SET PRG-ABBRUCH TO TRUE
054600         END-IF
054700     END-IF
054800     .
054900 F100-99.
055000     EXIT.
055100
055200******************************************************************
055300* Oeffnen Ergebnisdatei (Schreiben)
055400******************************************************************
055500 F110-OPEN-RESFILE SECTION.
055600 F110-00.
055700     MOVE  STUP-RES-FILE    TO ASS-FNAME
055800     MOVE  ZERO             TO ASS-FSTATUS
055900
056000     ENTER "COBOLASSIGN" USING  RESULT-FILE
056100                                ASS-FNAME
056200                         GIVING ASS-FSTATUS
056300
056400     IF  ASS-FSTATUS NOT = ZERO
056500         DISPLAY "Fehler bei COBOLASSIGN (Ergebnisdatei): "
056600                 ASS-FNAME " " ASS-FSTATUS
056700         SET PRG-ABBRUCH TO TRUE
056800     ELSE
056900         OPEN OUTPUT RESULT-FILE
057000         IF RES-FILE-NOK
057100            DISPLAY "Fehler beim Oeffnen Ergebnisdatei: "
057200                    RES-FILE-STATUS
057300            SET PRG-ABBRUCH TO TRUE
057400         END-IF
057500     END-IF
057600     .
057700 F110-99.
057800     EXIT.
