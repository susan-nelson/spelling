?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.       SPLCHK0M.
000400 AUTHOR.           R HELLWIG.
000500 INSTALLATION.     WSOFT RECHENZENTRUM KARLSRUHE.
000600 DATE-WRITTEN.     1988-11-07.
000700 DATE-COMPILED.
000800 SECURITY.         NUR FUER INTERNE VERWENDUNG WSOFT.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2004-03-09
001200* Letzte Version   :: A.07.00
001300* Kurzbeschreibung :: Rechtschreibpruefung - Kernmodul
001400*                     (Wortabgleich gegen Woerterbuchtabelle und
001500*                     Vorschlagsgenerierung)
001600*
001700* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers.   | Datum      | von  | Kommentar                        *
002100*---------|------------|------|----------------------------------*
002200* A.00.00 | 1988-11-07 | rh   | Neuerstellung: Exaktabgleich      SPL-0001
002300*         |            |      | gegen Woerterbuchdatei            SPL-0001
002400* A.01.00 | 1990-02-14 | rh   | Gross-/Kleinschreibpruefung       SPL-0104
002500*         |            |      | ergaenzt (Anfrage AR-4602)        SPL-0104
002600* A.02.00 | 1991-06-30 | kbm  | Vorschlaege durch Anhaengen       SPL-0161
002700*         |            |      | / Voranstellen Buchstabe          SPL-0161
002800* A.03.00 | 1993-09-02 | kbm  | Fuzzy-Suche mit Vokal-            SPL-0219
002900*         |            |      | Ueberspringen eingebaut           SPL-0219
003000* A.04.00 | 1994-01-11 | hjs  | Woerterbuchtabelle auf            SPL-0244
003100*         |            |      | SEARCH ALL umgestellt             SPL-0244
003200* A.05.00 | 1996-04-23 | hjs  | Dubletten in Vorschlags-          SPL-0301
003300*         |            |      | liste werden unterdrueckt         SPL-0301
003400* A.05.01 | 1998-11-30 | kl   | Jahr-2000-Pruefung: Modul         SPL-0356
003500*         |            |      | fuehrt keine Datumsfelder,        SPL-0356
003600*         |            |      | keine Aenderung noetig            SPL-0356
003700* A.06.00 | 1999-05-06 | kl   | Obergrenze Vorschlagsliste        SPL-0378
003800*         |            |      | auf 50 Eintraege festgelegt       SPL-0378
003900* A.07.00 | 2004-03-09 | rgh  | Woerterbuch-Assign ueber          SPL-0412
004000*         |            |      | COBOLASSIGN dynamisiert           SPL-0412
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500* Wird von SPLDRV0O je zu pruefendem Wort einmal ueber LINK-REC
004600* aufgerufen (LINK-CMD = "CK"), zuvor einmal mit LINK-CMD = "LD"
004700* zum Laden der Woerterbuchdatei in die Tabelle DICT-TABLE.
004800* Das Modul haelt die Woerterbuchtabelle in seinem eigenen
004900* Working-Storage vor - sie bleibt zwischen den Aufrufen des
005000* Laufwerks erhalten (Modul wird nicht INITIAL aufgerufen).
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-15 IS ANZEIGE-VERSION
005800         ON STATUS IS SHOW-VERSION
005900     CLASS VOKALE      IS "aeiou"
006000     CLASS ALPHNUM     IS "0123456789"
006100                          "abcdefghijklmnopqrstuvwxyz"
006200                          "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006300                          " .,;-_!$%&/=*+".
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT DICT-FILE    ASSIGN TO #DYNAMIC
006800                          FILE STATUS IS FILE-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200*--------------------------------------------------------------------*
007300* Woerterbuchdatei - ein Wort pro Satz, siehe H100 fuer Namensbau
007400*--------------------------------------------------------------------*
007500 FD  DICT-FILE
007600     LABEL RECORDS ARE STANDARD.
007700 01  DICT-FILE-RECORD.
007800     05  DICT-FILE-WORD      PIC X(30).
007900     05  FILLER              PIC X(02).
008000
008100 WORKING-STORAGE SECTION.
008200*--------------------------------------------------------------------*
008300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008400*--------------------------------------------------------------------*
008500 01          COMP-FELDER.
008600     05      C4-I1               PIC S9(04) COMP.
008700     05      C4-I2               PIC S9(04) COMP.
008800     05      C4-I3               PIC S9(04) COMP.
008900     05      C4-I4               PIC S9(04) COMP.
009000     05      C4-SKIP-CNT         PIC S9(04) COMP.
009100     05      C4-ALLOWED-REPEAT   PIC S9(04) COMP.
009200     05      C4-REPEAT-CNT       PIC S9(04) COMP.
009300     05      C4-PTR              PIC S9(04) COMP.
009400
009500     05      C9-DICT-COUNT       PIC S9(09) COMP VALUE ZERO.
009600     05      C9-SUGG-COUNT       PIC S9(09) COMP VALUE ZERO.
009700     05      C9-ANZ              PIC S9(09) COMP.
009800     05      FILLER              PIC X(02).
009900
010000*--------------------------------------------------------------------*
010100* Display-Felder: Praefix D
010200*--------------------------------------------------------------------*
010300 01          DISPLAY-FELDER.
010400     05      D-NUM2              PIC  9(02).
010500     05      D-NUM3              PIC  9(03).
010600     05      FILLER              PIC X(02).
010700
010800*--------------------------------------------------------------------*
010900* Felder mit konstantem Inhalt: Praefix K
011000*--------------------------------------------------------------------*
011100 01          KONSTANTE-FELDER.
011200     05      K-MODUL             PIC X(08)     VALUE "SPLCHK0M".
011300     05      K-MODUL-VERS        PIC X(07)     VALUE "A.07.00".
011400     05      K-MAX-WORT-LEN      PIC  9(02)    VALUE 30.
011500     05      K-MAX-VORSCHLAG     PIC  9(03)    VALUE 50.
011600     05      K-ALPHABET          PIC X(26)
011700                    VALUE "abcdefghijklmnopqrstuvwxyz".
011800     05      K-ALPHA-TABELLE REDEFINES K-ALPHABET.
011900             10  K-ALPHA-BUCHST  OCCURS 26 TIMES
012000                                 PIC X.
012100     05      FILLER              PIC X(02).
012200
012300*----------------------------------------------------------------*
012400* Conditional-Felder
012500*----------------------------------------------------------------*
012600 01          SCHALTER.
012700     05      FILE-STATUS         PIC X(02).
012800          88 FILE-OK                         VALUE "00".
012900          88 FILE-NOK                        VALUE "01" THRU "99".
013000     05      REC-STAT REDEFINES  FILE-STATUS.
013100        10   FILE-STATUS1        PIC X.
013200          88 FILE-EOF                        VALUE "1".
013300          88 FILE-INVALID                    VALUE "2".
013400          88 FILE-PERMERR                    VALUE "3".
013500          88 FILE-LOGICERR                   VALUE "4".
013600          88 FILE-NONAME                     VALUE "5" THRU "8".
013700          88 FILE-IMPLERR                    VALUE "9".
013800        10                       PIC X.
013900
014000     05      PRG-STATUS          PIC 9        VALUE ZERO.
014100          88 PRG-OK                          VALUE ZERO.
014200          88 PRG-ABBRUCH                     VALUE 2.
014300
014400     05      EXACT-FLAG          PIC 9        VALUE ZERO.
014500          88 EXACT-HIT                       VALUE 1.
014600          88 EXACT-MISS                      VALUE ZERO.
014700
014800     05      CASE-FLAG           PIC 9        VALUE ZERO.
014900          88 CASE-CORRECT                    VALUE 1.
015000          88 CASE-WRONG                      VALUE ZERO.
015100
015200     05      LOWER-TAIL-FLAG     PIC 9        VALUE ZERO.
015300          88 LOWER-TAIL-OK                   VALUE 1.
015400          88 LOWER-TAIL-NOK                  VALUE ZERO.
015500
015600     05      ALL-UPPER-FLAG      PIC 9        VALUE ZERO.
015700          88 ALL-UPPER-OK                    VALUE 1.
015800          88 ALL-UPPER-NOK                   VALUE ZERO.
015900
016000     05      VOWEL-SKIP-FLAG     PIC 9        VALUE ZERO.
016100          88 VOWEL-SKIP-OK                   VALUE 1.
016200          88 VOWEL-SKIP-NOK                  VALUE ZERO.
016300
016400     05      FUZZY-MATCH-FLAG    PIC 9        VALUE ZERO.
016500          88 FUZZY-MATCHED                   VALUE 1.
016600          88 FUZZY-NOT-MATCHED               VALUE ZERO.
016700
016800     05      DUP-FLAG            PIC 9        VALUE ZERO.
016900          88 SUGG-IS-DUP                     VALUE 1.
017000          88 SUGG-NOT-DUP                    VALUE ZERO.
017100
017200     05      SORT-SWAP-FLAG      PIC 9        VALUE ZERO.
017300          88 SORT-SWAPPED                    VALUE 1.
017400          88 SORT-NOT-SWAPPED                VALUE ZERO.
017500
017600     05      FILLER              PIC X(02).
017700
017800*--------------------------------------------------------------------*
017900* weitere Arbeitsfelder: Praefix W
018000*--------------------------------------------------------------------*
018100 01          WORK-FELDER.
018200     05      W-DUMMY             PIC X(02).
018300
018400*            Eingabewort in Original-Schreibweise (fuer C100)
018500     05      W-ORIG-WORT         PIC X(30).
018600     05      W-ORIG-ZEICHEN REDEFINES W-ORIG-WORT.
018700             10  W-ORIG-CHAR     OCCURS 30 TIMES
018800                                 PIC X.
018900     05      W-ORIG-LEN          PIC S9(04) COMP.
019000
019100*            Eingabewort kleingeschrieben (Vergleichsform)
019200     05      W-LC-WORT           PIC X(30).
019300     05      W-LC-ZEICHEN REDEFINES W-LC-WORT.
019400             10  W-LC-CHAR       OCCURS 30 TIMES
019500                                 PIC X.
019600     05      W-LC-LEN            PIC S9(04) COMP.
019700
019800*            bereinigtes Wort (Wiederholungen entfernt)
019900     05      W-CLEAN-WORT        PIC X(30).
020000     05      W-CLEAN-ZEICHEN REDEFINES W-CLEAN-WORT.
020100             10  W-CLEAN-CHAR    OCCURS 30 TIMES
020200                                 PIC X.
020300     05      W-CLEAN-LEN         PIC S9(04) COMP.
020400
020500*            Vorschlagskandidat (Anhaengen/Voranstellen)
020600     05      W-KANDIDAT          PIC X(30).
020700     05      W-KAND-LEN          PIC S9(04) COMP.
020800
020900     05      W-EIN-ZEICHEN       PIC X.
021000     05      W-VOR-ZEICHEN       PIC X.
021100     05      FILLER              PIC X(02).
021200
021300*--------------------------------------------------------------------*
021400* Woerterbuchtabelle: Praefix DW
021500*--------------------------------------------------------------------*
021600 01          DICT-TABLE.
021700     05      FILLER              PIC X(02) VALUE SPACES.
021800*            Bei Vergroesserung des Woerterbuchs Grenze anpassen -
021900*            und Performance der C020/C021/C022-Sortierung pruefen
022000     05      DICT-ENTRY OCCURS 1 TO 60000 TIMES
022100                        DEPENDING ON C9-DICT-COUNT
022200                        ASCENDING KEY IS DW-WORT
022300                        INDEXED BY DW-IX.
022400             10  DW-WORT         PIC X(30).
022500             10  DW-ZEICHEN REDEFINES DW-WORT.
022600                 15  DW-CHAR     OCCURS 30 TIMES
022700                                 PIC X.
022800             10  DW-LEN          PIC  9(02).
022900             10  FILLER          PIC X(02).
023000
023100     05      W-SWAP-ENTRY.
023200             10  W-SWAP-WORT     PIC X(30).
023300             10  W-SWAP-LEN      PIC  9(02).
023400             10  FILLER          PIC X(02).
023500
023600*--------------------------------------------------------------------*
023700* Parameter fuer COBOLLIB: ASSIGN
023800*--------------------------------------------------------------------*
023900 01          ASS-FNAME           PIC X(36).
024000 01          ASS-FSTATUS         PIC S9(04) COMP.
024100
024200 LINKAGE SECTION.
024300*-->    Uebergabe aus Hauptprogramm (SPLDRV0O)
024400 01     LINK-REC.
024500    05  LINK-HDR.
024600*       Steuerkommando
024700     10 LINK-CMD                 PIC X(02).
024800          88 LINK-CMD-LOAD                   VALUE "LD".
024900          88 LINK-CMD-CHECK                  VALUE "CK".
025000     10 LINK-RC                  PIC S9(04) COMP.
025100*       0    = OK
025200*       100  = Wort nicht im Woerterbuch, keine Vorschlaege
025300*       9999 = Programmabbruch - Aufrufer muss reagieren
025400    05  LINK-DATA.
025500*       Name der Woerterbuchdatei (nur bei LINK-CMD-LOAD)
025600     10 LINK-DICT-FILE            PIC X(36).
025700     10 LINK-DICT-FILE-LEN        PIC S9(04) COMP.
025800*       zu pruefendes Wort (nur bei LINK-CMD-CHECK)
025900     10 LINK-REQ-WORT             PIC X(30).
026000     10 LINK-REQ-WORT-LEN         PIC  9(02).
026100*       Rueckgabe des Pruefergebnisses
026200     10 LINK-RES-CORRECT          PIC X(01).
026300     10 LINK-RES-FOUND-WORT       PIC X(30).
026400     10 LINK-RES-VORSCHL-ANZ      PIC  9(03).
026500     10 LINK-RES-VORSCHLAEGE      OCCURS 50 TIMES
026600                                  PIC X(30).
026700     10 LINK-RES-NOT-FOUND        PIC X(01).
026800     10 FILLER                    PIC X(02).
026900
027000 PROCEDURE DIVISION USING LINK-REC.
027100******************************************************************
027200* Steuerungs-Section
027300******************************************************************
027400 A100-STEUERUNG SECTION.
027500 A100-00.
027600**  ---> wenn SWITCH-15 gesetzt ist, nur Versionsstand zeigen
027700     IF  SHOW-VERSION
027800         DISPLAY K-MODUL " Version " K-MODUL-VERS
027900         EXIT PROGRAM
028000     END-IF
028100
028200     MOVE ZERO TO LINK-RC
028300     EVALUATE TRUE
028400         WHEN LINK-CMD-LOAD
028500              PERFORM B100-LOAD-DICTIONARY
028600         WHEN LINK-CMD-CHECK
028700              PERFORM B200-CHECK-WORT
028800         WHEN OTHER
028900              MOVE 9999 TO LINK-RC
029000     END-EVALUATE
029100
029200     EXIT PROGRAM
029300     .
029400 A100-99.
029500     EXIT.
029600
029700******************************************************************
029800* Laden der Woerterbuchdatei in die Tabelle DICT-TABLE (wird von
029900* SPLDRV0O einmal zu Laufbeginn ueber LINK-CMD = "LD" angestossen)
030000******************************************************************
030100 B100-LOAD-DICTIONARY SECTION.
030200 B100-00.
030300     MOVE ZERO   TO C9-DICT-COUNT
030400     SET  PRG-OK TO TRUE
030500
030600     PERFORM F100-OPEN-DICTFILE
030700     IF PRG-ABBRUCH
030800        MOVE 9999 TO LINK-RC
030900        EXIT SECTION
031000     END-IF
031100
031200     PERFORM C010-READ-DICTIONARY THRU C010-99
031300     CLOSE DICT-FILE
031400
031500     PERFORM C020-SORT-DICTIONARY THRU C020-99
031600     .
031700 B100-99.
031800     EXIT.
031900
032000******************************************************************
032100* Pruefung eines einzelnen Wortes aus der Anfrage: Exaktabgleich
032200* gegen das Woerterbuch, bei Treffer Gross-/Kleinschreibpruefung,
032300* sonst Vorschlagsermittlung
032400******************************************************************
032500 B200-CHECK-WORT SECTION.
032600 B200-00.
032700     MOVE "N"    TO LINK-RES-CORRECT
032800     MOVE "N"    TO LINK-RES-NOT-FOUND
032900     MOVE SPACES TO LINK-RES-FOUND-WORT
033000     PERFORM C030-CLEAR-VORSCHLAEGE THRU C030-99
033100
033200*    Leeres Wort darf hier nicht ankommen - Fehler des Aufrufers
033300     IF LINK-REQ-WORT = SPACES
033400        MOVE 9999 TO LINK-RC
033500        EXIT SECTION
033600     END-IF
033700
033800     PERFORM C015-BUILD-LC-FROM-REQ THRU C015-99
033900     PERFORM S100-SEARCH-DICTIONARY THRU S100-99
034000
034100     IF EXACT-HIT
034200*       Wort steht im Woerterbuch - jetzt Gross-/Kleinschreibung
034300*       des Original-Worts pruefen
034400        MOVE LINK-REQ-WORT TO W-ORIG-WORT
034500        PERFORM C014-COMPUTE-ORIG-LEN THRU C014-99
034600        PERFORM C100-CHECK-CASE THRU C100-99
034700        IF CASE-CORRECT
034800           MOVE "Y" TO LINK-RES-CORRECT
034900        ELSE
035000           MOVE "N"        TO LINK-RES-CORRECT
035100           MOVE W-LC-WORT  TO LINK-RES-FOUND-WORT
035200        END-IF
035300     ELSE
035400*       kein Exaktreffer im Woerterbuch - Vorschlagsliste aufbauen
035500        MOVE "N" TO LINK-RES-CORRECT
035600        PERFORM B300-VORSCHLAEGE THRU B300-99
035700        IF C9-SUGG-COUNT = ZERO
035800           MOVE "Y" TO LINK-RES-NOT-FOUND
035900        ELSE
036000           MOVE "N" TO LINK-RES-NOT-FOUND
036100        END-IF
036200     END-IF
036300     .
036400 B200-99.
036500     EXIT.
036600
036700******************************************************************
036800* Vorschlagsgenerierung: Fuzzy-Suche und Anhaengen/Voranstellen-
036900* Kandidaten werden zu einer Vorschlagsliste vereinigt und danach
037000* aufsteigend sortiert
037100******************************************************************
037200 B300-VORSCHLAEGE SECTION.
037300 B300-00.
037400*    Eingabe fuer die Fuzzy-Suche saeubern (max. 2 Wiederholungen
037500*    je Zeichen zulassen)
037600     PERFORM C015-BUILD-LC-FROM-REQ THRU C015-99
037700     MOVE 2 TO C4-ALLOWED-REPEAT
037800     PERFORM C200-COLLAPSE-RUNS THRU C200-99
037900     PERFORM C300-FUZZY-MATCH THRU C300-99
038000
038100*    Eingabe fuer Anhaengen/Voranstellen saeubern (max. 1
038200*    Wiederholung je Zeichen zulassen)
038300     PERFORM C015-BUILD-LC-FROM-REQ THRU C015-99
038400     MOVE 1 TO C4-ALLOWED-REPEAT
038500     PERFORM C200-COLLAPSE-RUNS THRU C200-99
038600     PERFORM C400-ANHAENG-VORAN THRU C400-99
038700
038800     PERFORM C500-SORT-VORSCHLAEGE THRU C500-99
038900     MOVE C9-SUGG-COUNT TO LINK-RES-VORSCHL-ANZ
039000     .
039100 B300-99.
039200     EXIT.
039300
039400******************************************************************
039500* Einlesen der Woerterbuchdatei, kleinschreiben, Dubletten
039600* aussortieren (Dictionary load, Schritt 1-2)
039700******************************************************************
039800 C010-READ-DICTIONARY SECTION.
039900 C010-00.
040000     READ DICT-FILE AT END SET FILE-EOF TO TRUE END-READ
040100     PERFORM C011-READ-LOOP THRU C011-99
040200     .
040300 C010-99.
040400     EXIT.
040500
040600 C011-READ-LOOP SECTION.
040700 C011-00.
040800     IF FILE-EOF
040900        GO TO C011-99
041000     END-IF
041100     IF DICT-FILE-WORD = SPACES
041200        GO TO C011-WEITERLESEN
041300     END-IF
041400     IF C9-DICT-COUNT >= 60000
041500        GO TO C011-WEITERLESEN
041600     END-IF
041700
041800     MOVE DICT-FILE-WORD TO W-LC-WORT
041900     INSPECT W-LC-WORT CONVERTING
042000        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
042100        "abcdefghijklmnopqrstuvwxyz"
042200     PERFORM C012-COMPUTE-LC-LEN THRU C012-99
042300
042400     PERFORM C013-CHECK-DUPLICATE THRU C013-99
042500     IF EXACT-HIT
042600        CONTINUE
042700     ELSE
042800        ADD 1 TO C9-DICT-COUNT
042900        MOVE W-LC-WORT TO DW-WORT(C9-DICT-COUNT)
043000        MOVE W-LC-LEN  TO DW-LEN(C9-DICT-COUNT)
043100     END-IF.
043200 C011-WEITERLESEN.
043300     READ DICT-FILE AT END SET FILE-EOF TO TRUE END-READ
043400     GO TO C011-00.
043500 C011-99.
043600     EXIT.
043700
043800******************************************************************
043900* Laenge von W-LC-WORT ermitteln (Ruecklauf ueber Leerzeichen -
044000* keine intrinsische FUNCTION verwendet)
044100******************************************************************
044200 C012-COMPUTE-LC-LEN SECTION.
044300 C012-00.
044400     MOVE K-MAX-WORT-LEN TO C4-I3
044500     GO TO C012-TEST.
044600 C012-LOOP.
044700     SUBTRACT 1 FROM C4-I3.
044800 C012-TEST.
044900     IF C4-I3 = ZERO
045000        GO TO C012-DONE
045100     END-IF
045200     IF W-LC-CHAR(C4-I3) = SPACE
045300        GO TO C012-LOOP
045400     END-IF.
045500 C012-DONE.
045600     MOVE C4-I3 TO W-LC-LEN
045700     .
045800 C012-99.
045900     EXIT.
046000
046100******************************************************************
046200* Pruefen, ob W-LC-WORT bereits in der (noch unsortierten)
046300* Tabelle steht - lineare Suche, da noch nicht aufsteigend
046400******************************************************************
046500 C013-CHECK-DUPLICATE SECTION.
046600 C013-00.
046700     SET EXACT-MISS TO TRUE
046800     IF C9-DICT-COUNT = ZERO
046900        GO TO C013-99
047000     END-IF
047100     MOVE 1 TO C4-I2
047200     GO TO C013-TEST.
047300 C013-LOOP.
047400     IF DW-WORT(C4-I2) = W-LC-WORT
047500        SET EXACT-HIT TO TRUE
047600        GO TO C013-99
047700     END-IF
047800     ADD 1 TO C4-I2.
047900 C013-TEST.
048000     IF C4-I2 > C9-DICT-COUNT
048100        GO TO C013-99
048200     END-IF
048300     GO TO C013-LOOP.
048400 C013-99.
048500     EXIT.
048600
048700******************************************************************
048800* Laenge von W-ORIG-WORT ermitteln (fuer die Case-Pruefung in C100)
048900******************************************************************
049000 C014-COMPUTE-ORIG-LEN SECTION.
049100 C014-00.
049200     MOVE K-MAX-WORT-LEN TO C4-I3
049300     GO TO C014-TEST.
049400 C014-LOOP.
049500     SUBTRACT 1 FROM C4-I3.
049600 C014-TEST.
049700     IF C4-I3 = ZERO
049800        GO TO C014-DONE
049900     END-IF
050000     IF W-ORIG-CHAR(C4-I3) = SPACE
050100        GO TO C014-LOOP
050200     END-IF.
050300 C014-DONE.
050400     MOVE C4-I3 TO W-ORIG-LEN
050500     .
050600 C014-99.
050700     EXIT.
050800
050900******************************************************************
051000* LINK-REQ-WORT kleinschreiben nach W-LC-WORT uebertragen
051100* (mehrfach verwendet - B200 und zweimal in B300)
051200******************************************************************
051300 C015-BUILD-LC-FROM-REQ SECTION.
051400 C015-00.
051500     MOVE LINK-REQ-WORT TO W-LC-WORT
051600     INSPECT W-LC-WORT CONVERTING
051700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
051800        "abcdefghijklmnopqrstuvwxyz"
051900     PERFORM C012-COMPUTE-LC-LEN THRU C012-99
052000     .
052100 C015-99.
052200     EXIT.
052300
052400******************************************************************
052500* Woerterbuchtabelle aufsteigend nach DW-WORT sortieren, damit
052600* SEARCH ALL (S100) angewendet werden kann
052700******************************************************************
052800 C020-SORT-DICTIONARY SECTION.
052900 C020-00.
053000     IF C9-DICT-COUNT < 2
053100        GO TO C020-99
053200     END-IF
053300     PERFORM C021-OUTER-PASS THRU C021-99
053400     .
053500 C020-99.
053600     EXIT.
053700
053800 C021-OUTER-PASS SECTION.
053900 C021-00.
054000     MOVE 1 TO C4-I1
054100     GO TO C021-OUTER-TEST.
054200 C021-OUTER-LOOP.
054300     SET SORT-NOT-SWAPPED TO TRUE
054400     MOVE 1 TO C4-I2
054500     PERFORM C022-INNER-PASS THRU C022-99
054600     IF SORT-NOT-SWAPPED
054700        GO TO C021-99
054800     END-IF
054900     ADD 1 TO C4-I1.
055000 C021-OUTER-TEST.
055100     IF C4-I1 >= C9-DICT-COUNT
055200        GO TO C021-99
055300     END-IF
055400     GO TO C021-OUTER-LOOP.
055500 C021-99.
055600     EXIT.
055700
055800 C022-INNER-PASS SECTION.
055900 C022-00.
056000     GO TO C022-TEST.
056100 C022-LOOP.
056200     IF DW-WORT(C4-I2) > DW-WORT(C4-I2 + 1)
056300        MOVE DICT-ENTRY(C4-I2)     TO W-SWAP-ENTRY
056400        MOVE DICT-ENTRY(C4-I2 + 1) TO DICT-ENTRY(C4-I2)
056500        MOVE W-SWAP-ENTRY          TO DICT-ENTRY(C4-I2 + 1)
056600        SET SORT-SWAPPED TO TRUE
056700     END-IF
056800     ADD 1 TO C4-I2.
056900 C022-TEST.
057000     IF C4-I2 >= C9-DICT-COUNT
057100        GO TO C022-99
057200     END-IF
057300     GO TO C022-LOOP.
057400 C022-99.
057500     EXIT.
057600
057700******************************************************************
057800* Vorschlagsliste in LINK-REC vor jeder Pruefung leeren
057900******************************************************************
058000 C030-CLEAR-VORSCHLAEGE SECTION.
058100 C030-00.
058200     MOVE ZERO TO C9-SUGG-COUNT
058300     MOVE ZERO TO LINK-RES-VORSCHL-ANZ
058400     MOVE 1    TO C4-I1
058500     GO TO C030-TEST.
058600 C030-LOOP.
058700     MOVE SPACES TO LINK-RES-VORSCHLAEGE(C4-I1)
058800     ADD 1 TO C4-I1.
058900 C030-TEST.
059000     IF C4-I1 > 50
059100        GO TO C030-99
059200     END-IF
059300     GO TO C030-LOOP.
059400 C030-99.
059500     EXIT.
059600
059700******************************************************************
059800* Gross-/Kleinschreibung des Original-Worts pruefen: durchgehend
059900* klein (nur 1. Buchstabe gross zaehlt auch) oder durchgehend gross
060000******************************************************************
060100 C100-CHECK-CASE SECTION.
060200 C100-00.
060300     IF W-ORIG-LEN = 1
060400        SET CASE-CORRECT TO TRUE
060500        GO TO C100-99
060600     END-IF
060700
060800     PERFORM C101-CHECK-LOWER-TAIL THRU C101-99
060900     IF LOWER-TAIL-OK
061000        SET CASE-CORRECT TO TRUE
061100        GO TO C100-99
061200     END-IF
061300
061400     PERFORM C102-CHECK-ALL-UPPER THRU C102-99
061500     IF ALL-UPPER-OK
061600        SET CASE-CORRECT TO TRUE
061700        GO TO C100-99
061800     END-IF
061900
062000     SET CASE-WRONG TO TRUE
062100     .
062200 C100-99.
062300     EXIT.
062400
062500******************************************************************
062600* Pruefen: ab Zeichenposition 2 durchgehend Kleinschreibung?
062700******************************************************************
062800 C101-CHECK-LOWER-TAIL SECTION.
062900 C101-00.
063000     SET LOWER-TAIL-OK TO TRUE
063100     MOVE 2 TO C4-I1
063200     GO TO C101-TEST.
063300 C101-LOOP.
063400     IF W-ORIG-CHAR(C4-I1) IS NOT ALPHABETIC-LOWER
063500        SET LOWER-TAIL-NOK TO TRUE
063600        GO TO C101-99
063700     END-IF
063800     ADD 1 TO C4-I1.
063900 C101-TEST.
064000     IF C4-I1 > W-ORIG-LEN
064100        GO TO C101-99
064200     END-IF
064300     GO TO C101-LOOP.
064400 C101-99.
064500     EXIT.
064600
064700******************************************************************
064800* Pruefen: durchgehend Grossschreibung?
064900******************************************************************
065000 C102-CHECK-ALL-UPPER SECTION.
065100 C102-00.
065200     SET ALL-UPPER-OK TO TRUE
065300     MOVE 1 TO C4-I1
065400     GO TO C102-TEST.
065500 C102-LOOP.
065600     IF W-ORIG-CHAR(C4-I1) IS NOT ALPHABETIC-UPPER
065700        SET ALL-UPPER-NOK TO TRUE
065800        GO TO C102-99
065900     END-IF
066000     ADD 1 TO C4-I1.
066100 C102-TEST.
066200     IF C4-I1 > W-ORIG-LEN
066300        GO TO C102-99
066400     END-IF
066500     GO TO C102-LOOP.
066600 C102-99.
066700     EXIT.
066800
066900******************************************************************
067000* Zeichenwiederholungen auf C4-ALLOWED-REPEAT aufeinanderfolgende
067100* Vorkommen kuerzen (Eingabe W-LC-WORT, Ergebnis W-CLEAN-WORT) -
067200* faengt Tippfehler wie "Baaaall" oder "Balll" ab
067300******************************************************************
067400 C200-COLLAPSE-RUNS SECTION.
067500 C200-00.
067600     MOVE SPACES TO W-CLEAN-WORT
067700     MOVE ZERO   TO W-CLEAN-LEN
067800     IF W-LC-LEN = ZERO
067900        GO TO C200-99
068000     END-IF
068100
068200     MOVE 1     TO C4-I1
068300     MOVE 1     TO C4-PTR
068400     MOVE ZERO  TO C4-REPEAT-CNT
068500     MOVE SPACE TO W-VOR-ZEICHEN
068600     GO TO C200-TEST.
068700 C200-LOOP.
068800     MOVE W-LC-CHAR(C4-I1) TO W-EIN-ZEICHEN
068900     IF W-EIN-ZEICHEN = W-VOR-ZEICHEN
069000        ADD 1 TO C4-REPEAT-CNT
069100     ELSE
069200        MOVE 1 TO C4-REPEAT-CNT
069300     END-IF
069400     IF C4-REPEAT-CNT <= C4-ALLOWED-REPEAT
069500        MOVE W-EIN-ZEICHEN TO W-CLEAN-CHAR(C4-PTR)
069600        ADD 1 TO C4-PTR
069700     END-IF
069800     MOVE W-EIN-ZEICHEN TO W-VOR-ZEICHEN
069900     ADD 1 TO C4-I1.
070000 C200-TEST.
070100     IF C4-I1 > W-LC-LEN
070200        GO TO C200-DONE
070300     END-IF
070400     GO TO C200-LOOP.
070500 C200-DONE.
070600     SUBTRACT 1 FROM C4-PTR GIVING W-CLEAN-LEN
070700     .
070800 C200-99.
070900     EXIT.
071000
071100******************************************************************
071200* Fuzzy-Suche des bereinigten Worts gegen jedes Woerterbuchwort
071300* mit ausreichender Laenge
071400******************************************************************
071500 C300-FUZZY-MATCH SECTION.
071600 C300-00.
071700     IF W-CLEAN-LEN = ZERO
071800        GO TO C300-99
071900     END-IF
072000
072100*    Kurzschluss - ist das bereinigte Wort selbst schon ein Treffer?
072200     MOVE W-CLEAN-WORT TO W-LC-WORT
072300     MOVE W-CLEAN-LEN  TO W-LC-LEN
072400     PERFORM S100-SEARCH-DICTIONARY THRU S100-99
072500     IF EXACT-HIT
072600        MOVE W-CLEAN-WORT TO W-KANDIDAT
072700        MOVE W-CLEAN-LEN  TO W-KAND-LEN
072800        PERFORM C900-VORSCHLAG-EINFUEGEN THRU C900-99
072900        GO TO C300-99
073000     END-IF
073100
073200     IF C9-DICT-COUNT = ZERO
073300        GO TO C300-99
073400     END-IF
073500     MOVE 1 TO DW-IX
073600     GO TO C300-TEST.
073700 C300-LOOP.
073800     IF DW-LEN(DW-IX) >= W-CLEAN-LEN
073900        PERFORM C310-FUZZY-COMPARE-ONE THRU C310-99
074000        IF FUZZY-MATCHED
074100           MOVE DW-WORT(DW-IX) TO W-KANDIDAT
074200           MOVE DW-LEN(DW-IX)  TO W-KAND-LEN
074300           PERFORM C900-VORSCHLAG-EINFUEGEN THRU C900-99
074400        END-IF
074500     END-IF
074600     SET DW-IX UP BY 1.
074700 C300-TEST.
074800     IF DW-IX > C9-DICT-COUNT
074900        GO TO C300-99
075000     END-IF
075100     GO TO C300-LOOP.
075200 C300-99.
075300     EXIT.
075400
075500******************************************************************
075600* Vergleich bereinigtes Wort (W-CLEAN-WORT) gegen genau ein
075700* Woerterbuchwort (DICT-ENTRY(DW-IX)) mit Vokal-Ueberspringen
075800******************************************************************
075900 C310-FUZZY-COMPARE-ONE SECTION.
076000 C310-00.
076100     SET FUZZY-NOT-MATCHED TO TRUE
076200     MOVE 1 TO C4-I2
076300     MOVE 1 TO C4-I3
076400     GO TO C310-TEST.
076500 C310-LOOP.
076600     IF W-CLEAN-CHAR(C4-I2) = DW-CHAR(DW-IX, C4-I3)
076700        ADD 1 TO C4-I2
076800        ADD 1 TO C4-I3
076900        GO TO C310-TEST
077000     END-IF
077100     MOVE ZERO TO C4-SKIP-CNT
077200     PERFORM C320-TRY-VOWEL-SKIP THRU C320-99
077300     IF VOWEL-SKIP-OK
077400        GO TO C310-TEST
077500     END-IF
077600     GO TO C310-99.
077700 C310-TEST.
077800     IF C4-I2 > W-CLEAN-LEN
077900        GO TO C310-INPUT-DONE
078000     END-IF
078100     IF C4-I3 > DW-LEN(DW-IX)
078200        GO TO C310-WORD-DONE
078300     END-IF
078400     GO TO C310-LOOP.
078500 C310-INPUT-DONE.
078600     IF C4-I3 > DW-LEN(DW-IX)
078700        SET FUZZY-MATCHED TO TRUE
078800     END-IF
078900     GO TO C310-99.
079000 C310-WORD-DONE.
079100*    Woerterbuchwort ist zu Ende, Eingabe hat noch Rest - nur
079200*    zulaessig, wenn letztes Eingabezeichen = letztes verglichenes
079300*    Woerterbuchzeichen (Sonderfall Restzeichen am Wortende)
079400     IF W-CLEAN-CHAR(W-CLEAN-LEN) = DW-CHAR(DW-IX, DW-LEN(DW-IX))
079500        SET FUZZY-MATCHED TO TRUE
079600     END-IF
079700     .
079800 C310-99.
079900     EXIT.
080000
080100******************************************************************
080200* Bis zu 2 aufeinanderfolgende Vokale im Woerterbuchwort
080300* ueberspringen und Vergleich wiederholen
080400******************************************************************
080500 C320-TRY-VOWEL-SKIP SECTION.
080600 C320-00.
080700     SET VOWEL-SKIP-NOK TO TRUE
080800     IF W-CLEAN-CHAR(C4-I2) IS VOKALE
080900        GO TO C320-99
081000     END-IF
081100     GO TO C320-TEST.
081200 C320-LOOP.
081300     IF C4-I3 >= DW-LEN(DW-IX)
081400        GO TO C320-99
081500     END-IF
081600     IF DW-CHAR(DW-IX, C4-I3) IS NOT VOKALE
081700        GO TO C320-99
081800     END-IF
081900     ADD 1 TO C4-I3
082000     ADD 1 TO C4-SKIP-CNT
082100     IF W-CLEAN-CHAR(C4-I2) = DW-CHAR(DW-IX, C4-I3)
082200        SET VOWEL-SKIP-OK TO TRUE
082300        ADD 1 TO C4-I2
082400        ADD 1 TO C4-I3
082500        GO TO C320-99
082600     END-IF.
082700 C320-TEST.
082800     IF C4-SKIP-CNT >= 2
082900        GO TO C320-99
083000     END-IF
083100     GO TO C320-LOOP.
083200 C320-99.
083300     EXIT.
083400
083500******************************************************************
083600* Buchstaben voranstellen / anhaengen / beides (Alphabet-Abtastung
083700* a..z, 26x26-Kombination bei Voranstellen+Anhaengen)
083800******************************************************************
083900 C400-ANHAENG-VORAN SECTION.
084000 C400-00.
084100     IF W-CLEAN-LEN = ZERO
084200        GO TO C400-99
084300     END-IF
084400     MOVE 1 TO C4-I1
084500     GO TO C400-TEST.
084600 C400-LOOP.
084700     IF W-CLEAN-LEN < K-MAX-WORT-LEN
084800        PERFORM C410-TRY-VORANSTELLEN THRU C410-99
084900        IF W-CLEAN-LEN < K-MAX-WORT-LEN - 1
085000           PERFORM C420-TRY-VORAN-ANHAENG THRU C420-99
085100        END-IF
085200     END-IF
085300     IF W-CLEAN-LEN < K-MAX-WORT-LEN
085400        PERFORM C430-TRY-ANHAENGEN THRU C430-99
085500     END-IF
085600     ADD 1 TO C4-I1.
085700 C400-TEST.
085800     IF C4-I1 > 26
085900        GO TO C400-99
086000     END-IF
086100     GO TO C400-LOOP.
086200 C400-99.
086300     EXIT.
086400
086500******************************************************************
086600* (a) ein Buchstabe wird vorangestellt
086700******************************************************************
086800 C410-TRY-VORANSTELLEN SECTION.
086900 C410-00.
087000     MOVE SPACES TO W-KANDIDAT
087100     STRING K-ALPHA-BUCHST(C4-I1)          DELIMITED BY SIZE,
087200            W-CLEAN-WORT(1:W-CLEAN-LEN)    DELIMITED BY SIZE
087300       INTO W-KANDIDAT
087400     ADD 1 TO W-CLEAN-LEN GIVING W-KAND-LEN
087500     PERFORM C440-SUCHE-KANDIDAT THRU C440-99
087600     IF EXACT-HIT
087700        PERFORM C900-VORSCHLAG-EINFUEGEN THRU C900-99
087800     END-IF
087900     .
088000 C410-99.
088100     EXIT.
088200
088300******************************************************************
088400* (b) ein Buchstabe vorangestellt, ein zweiter angehaengt -
088500*     volle 26x26-Kombinationsabtastung
088600******************************************************************
088700 C420-TRY-VORAN-ANHAENG SECTION.
088800 C420-00.
088900     MOVE 1 TO C4-I2
089000     GO TO C420-TEST.
089100 C420-LOOP.
089200     MOVE SPACES TO W-KANDIDAT
089300     STRING K-ALPHA-BUCHST(C4-I1)          DELIMITED BY SIZE,
089400            W-CLEAN-WORT(1:W-CLEAN-LEN)    DELIMITED BY SIZE,
089500            K-ALPHA-BUCHST(C4-I2)          DELIMITED BY SIZE
089600       INTO W-KANDIDAT
089700     ADD 2 TO W-CLEAN-LEN GIVING W-KAND-LEN
089800     PERFORM C440-SUCHE-KANDIDAT THRU C440-99
089900     IF EXACT-HIT
090000        PERFORM C900-VORSCHLAG-EINFUEGEN THRU C900-99
090100     END-IF
090200     ADD 1 TO C4-I2.
090300 C420-TEST.
090400     IF C4-I2 > 26
090500        GO TO C420-99
090600     END-IF
090700     GO TO C420-LOOP.
090800 C420-99.
090900     EXIT.
091000
091100******************************************************************
091200* (c) ein Buchstabe wird angehaengt
091300******************************************************************
091400 C430-TRY-ANHAENGEN SECTION.
091500 C430-00.
091600     MOVE SPACES TO W-KANDIDAT
091700     STRING W-CLEAN-WORT(1:W-CLEAN-LEN)    DELIMITED BY SIZE,
091800            K-ALPHA-BUCHST(C4-I1)          DELIMITED BY SIZE
091900       INTO W-KANDIDAT
092000     ADD 1 TO W-CLEAN-LEN GIVING W-KAND-LEN
092100     PERFORM C440-SUCHE-KANDIDAT THRU C440-99
092200     IF EXACT-HIT
092300        PERFORM C900-VORSCHLAG-EINFUEGEN THRU C900-99
092400     END-IF
092500     .
092600 C430-99.
092700     EXIT.
092800
092900******************************************************************
093000* Woerterbuchsuche fuer einen Anhaengen/Voranstellen-Kandidaten
093100******************************************************************
093200 C440-SUCHE-KANDIDAT SECTION.
093300 C440-00.
093400     MOVE W-KANDIDAT TO W-LC-WORT
093500     MOVE W-KAND-LEN TO W-LC-LEN
093600     PERFORM S100-SEARCH-DICTIONARY THRU S100-99
093700     .
093800 C440-99.
093900     EXIT.
094000
094100******************************************************************
094200* Vorschlagsliste (LINK-REC) aufsteigend sortieren
094300******************************************************************
094400 C500-SORT-VORSCHLAEGE SECTION.
094500 C500-00.
094600     IF C9-SUGG-COUNT < 2
094700        GO TO C500-99
094800     END-IF
094900     PERFORM C510-OUTER-PASS THRU C510-99
095000     .
095100 C500-99.
095200     EXIT.
095300
095400 C510-OUTER-PASS SECTION.
095500 C510-00.
095600     MOVE 1 TO C4-I1
095700     GO TO C510-OUTER-TEST.
095800 C510-OUTER-LOOP.
095900     SET SORT-NOT-SWAPPED TO TRUE
096000     MOVE 1 TO C4-I2
096100     PERFORM C520-INNER-PASS THRU C520-99
096200     IF SORT-NOT-SWAPPED
096300        GO TO C510-99
096400     END-IF
096500     ADD 1 TO C4-I1.
096600 C510-OUTER-TEST.
096700     IF C4-I1 >= C9-SUGG-COUNT
096800        GO TO C510-99
096900     END-IF
097000     GO TO C510-OUTER-LOOP.
097100 C510-99.
097200     EXIT.
097300
097400 C520-INNER-PASS SECTION.
097500 C520-00.
097600     GO TO C520-TEST.
097700 C520-LOOP.
097800     IF LINK-RES-VORSCHLAEGE(C4-I2) >
097900        LINK-RES-VORSCHLAEGE(C4-I2 + 1)
098000        MOVE LINK-RES-VORSCHLAEGE(C4-I2)     TO W-KANDIDAT
098100        MOVE LINK-RES-VORSCHLAEGE(C4-I2 + 1) TO
098200             LINK-RES-VORSCHLAEGE(C4-I2)
098300        MOVE W-KANDIDAT TO LINK-RES-VORSCHLAEGE(C4-I2 + 1)
098400        SET SORT-SWAPPED TO TRUE
098500     END-IF
098600     ADD 1 TO C4-I2.
098700 C520-TEST.
098800     IF C4-I2 >= C9-SUGG-COUNT
098900        GO TO C520-99
099000     END-IF
099100     GO TO C520-LOOP.
099200 C520-99.
099300     EXIT.
099400
099500******************************************************************
099600* W-KANDIDAT dupletenfrei in LINK-RES-VORSCHLAEGE einfuegen,
099700* Obergrenze K-MAX-VORSCHLAG (50) beachten
099800******************************************************************
099900 C900-VORSCHLAG-EINFUEGEN SECTION.
100000 C900-00.
100100     SET SUGG-NOT-DUP TO TRUE
100200     IF C9-SUGG-COUNT = ZERO
100300        GO TO C900-INSERT
100400     END-IF
100500     MOVE 1 TO C4-I4
100600     GO TO C900-TEST.
100700 C900-LOOP.
100800     IF LINK-RES-VORSCHLAEGE(C4-I4) = W-KANDIDAT
100900        SET SUGG-IS-DUP TO TRUE
101000        GO TO C900-99
101100     END-IF
101200     ADD 1 TO C4-I4.
101300 C900-TEST.
101400     IF C4-I4 > C9-SUGG-COUNT
101500        GO TO C900-INSERT
101600     END-IF
101700     GO TO C900-LOOP.
101800 C900-INSERT.
101900     IF C9-SUGG-COUNT >= K-MAX-VORSCHLAG
102000        GO TO C900-99
102100     END-IF
102200     ADD 1 TO C9-SUGG-COUNT
102300     MOVE W-KANDIDAT TO LINK-RES-VORSCHLAEGE(C9-SUGG-COUNT)
102400     .
102500 C900-99.
102600     EXIT.
102700
102800******************************************************************
102900* Oeffnen Woerterbuchdatei (Lesen) - dynamischer Assign wie in
103000* SSFANO0M/F100-OPEN-SRCFILE ueblich
103100******************************************************************
103200 F100-OPEN-DICTFILE SECTION.
103300 F100-00.
103400     MOVE  LINK-DICT-FILE   TO ASS-FNAME
103500     MOVE  ZERO             TO ASS-FSTATUS
103600
103700     ENTER "COBOLASSIGN" USING  DICT-FILE
103800                                ASS-FNAME
103900                         GIVING ASS-FSTATUS
104000
104100     IF  ASS-FSTATUS NOT = ZERO
104200         DISPLAY "Fehler bei COBOLASSIGN (Woerterbuch): "
104300                 ASS-FNAME " " ASS-FSTATUS
104400         DISPLAY " ---> Programm-Abbruch <--- "
104500         SET PRG-ABBRUCH TO TRUE
104600     ELSE
104700         OPEN INPUT  DICT-FILE
104800         IF FILE-NOK
104900            DISPLAY "Fehler beim Oeffnen Woerterbuchdatei: "
105000                    FILE-STATUS
105100            SET PRG-ABBRUCH TO TRUE
105200         END-IF
105300     END-IF
105400     .
105500 F100-99.
105600     EXIT.
105700
105800******************************************************************
105900* Exakte Suche W-LC-WORT gegen DICT-TABLE: setzt EXACT-HIT bzw.
106000* EXACT-MISS
106100******************************************************************
106200 S100-SEARCH-DICTIONARY SECTION.
106300 S100-00.
106400     SET EXACT-MISS TO TRUE
106500     IF C9-DICT-COUNT = ZERO
106600        GO TO S100-99
106700     END-IF
106800     SEARCH ALL DICT-ENTRY
106900         AT END
107000             SET EXACT-MISS TO TRUE
107100         WHEN DW-WORT(DW-IX) = W-LC-WORT
107200             SET EXACT-HIT TO TRUE
107300     END-SEARCH
107400     .
107500 S100-99.
107600     EXIT.
